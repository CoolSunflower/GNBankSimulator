000100      ************************************************************
000200      * TRANSPROC - DAILY TRANSACTION PROCESSING
000300      ************************************************************
000400      * READS THE TRANSACTION FILE IN FILE ORDER AND APPLIES EACH
000500      * TRANSACTION AGAINST THE ACCOUNT MASTER: BALANCE CHECK,
000600      * DEPOSIT, WITHDRAWAL, MONEY TRANSFER, ADD CUSTOMER, DELETE
000700      * CUSTOMER AND TRANSFER CUSTOMER ACCOUNT.  ONE LOG RECORD IS
000800      * WRITTEN PER TRANSACTION.  AT END OF RUN THE CONTROL-TOTALS
000900      * METRICS REPORT IS PRODUCED.
001000      ************************************************************
001100      * USED FILES
001200      *    - TRANSACTION FILE (LINE SEQUENTIAL)    : TRANFILE
001300      *    - ACCOUNT MASTER (INDEXED, DYNAMIC I-O)  : ACCTMSTR
001400      *    - TRANSACTION LOG (LINE SEQUENTIAL)      : LOGFILE
001500      *    - METRICS REPORT (LINE SEQUENTIAL PRINT) : RPTFILE
001600      ************************************************************
001700       IDENTIFICATION              DIVISION.
001800      *-----------------------------------------------------------
001900       PROGRAM-ID.                 TRANSPROC.
002000       AUTHOR.                     R B CHOUDHURY.
002100       INSTALLATION.               GUWAHATI NATIONAL BANK - MIS.
002200       DATE-WRITTEN.               APRIL 18, 1988.
002300       DATE-COMPILED.
002400       SECURITY.                   BANK INTERNAL USE ONLY.
002500      ************************************************************
002600      * CHANGE LOG
002700      *-----------------------------------------------------------
002800      *  04/18/88 RBC REQ 8804-03 ORIGINAL PROGRAM.  BALANCE
002900      *                           CHECK, DEPOSIT AND WITHDRAWAL.
003000      *  11/02/89 RBC REQ 8911-04 ADDED MONEY TRANSFER (TM) -
003100      *                           WITHDRAW SOURCE, DEPOSIT DEST,
003200      *                           ROLL BACK ON DEST FAILURE.
003300      *  06/18/91 TKS REQ 9106-22 ADDED ADD CUSTOMER (AC),
003400      *                           DELETE CUSTOMER (DC) AND
003500      *                           TRANSFER ACCOUNT (TA).  MASTER
003600      *                           NOW OPENED DYNAMIC, NOT RANDOM,
003700      *                           SO ONE RUN CAN CREATE/DELETE.
003800      *  02/27/93 TKS REQ 9302-07 STAMPS ACCT-LAST-TRAN-CODE
003900      *                           AND DATE ON EVERY UPDATE.
004000      *  09/14/95 PLM REQ 9509-19 WITHDRAWING THE EXACT BALANCE
004100      *                           NO LONGER REJECTED - A VALID
004200      *                           ZERO-OUT PER OPERATIONS.
004300      *  12/01/98 PLM REQ 9812-66 Y2K - LAST-TRAN-DATE STAMP
004400      *                           NOW CCYYMMDD.
004500      *  04/05/03 DNG REQ 0304-02 DELETE CUSTOMER (DC) NO
004600      *                           LONGER PHYSICALLY REMOVES THE
004700      *                           MASTER RECORD - SETS STATUS
004800      *                           TO 'D' INSTEAD.
004900      *  07/30/11 DNG REQ 1107-41 METRICS PERCENTAGES MOVED TO
005000      *                           CALLED SUBPROGRAM COMPUTE-
005100      *                           METRICS, SO THE ROUNDING RULE
005200      *                           LIVES IN ONE PLACE FOR THIS JOB
005300      *                           AND THE MONTH-END RUN.
005400      *  05/22/14 DNG REQ 1405-09 TRANSFER ACCOUNT (TA) NOW
005500      *                           VALIDATES THE DEST BRANCH
005600      *                           BEFORE TOUCHING THE SOURCE.
005700      *  08/06/26 SKB REQ 2608-03 ADDED A TRANSACTION RECORD
005800      *                           READ COUNT TO THE END-OF-RUN
005900      *                           LOG LINE, SAME AS ACCTINIT.
006000      *  08/10/26 SKB REQ 2608-04 FIXED A BRANCH-SERIAL SEEDING
006100      *                           BUG - AN ENTRY WAS BEING MARKED
006200      *                           SEEDED BEFORE IT WAS ACTUALLY
006300      *                           SEEDED, SO ADD CUSTOMER (AC) AND
006400      *                           TRANSFER ACCOUNT (TA) COULD
006500      *                           WRITE A NEW ACCOUNT OVER THE
006600      *                           BRANCH'S EXISTING SERIAL ZERO.
006700      *                           A DUPLICATE-KEY CREATE NOW FAILS
006800      *                           THE TRANSACTION INSTEAD OF ONLY
006900      *                           LOGGING TO SYSOUT.  THE METRICS
007000      *                           REPORT'S FIRST LINE NOW ADVANCES
007100      *                           TO TOP-OF-FORM.
007200      ************************************************************
007300       ENVIRONMENT                 DIVISION.
007400      *-----------------------------------------------------------
007500       CONFIGURATION               SECTION.
007600       SOURCE-COMPUTER.            GNB-3090.
007700       SPECIAL-NAMES.
007800           C01 IS TOP-OF-FORM.
007900      *-----------------------------------------------------------
008000       INPUT-OUTPUT                SECTION.
008100       FILE-CONTROL.
008200           SELECT  TRANS-FILE-IN
008300                   ASSIGN TO TRANFILE
008400                   ORGANIZATION IS LINE SEQUENTIAL.
008500
008600           SELECT  ACCT-MASTER
008700                   ASSIGN TO ACCTMSTR
008800                   ORGANIZATION IS INDEXED
008900                   ACCESS MODE IS DYNAMIC
009000                   RECORD KEY IS ACCT-NUMBER
009100                   FILE STATUS IS ACCT-FILE-STAT.
009200
009300           SELECT  LOG-FILE-OUT
009400                   ASSIGN TO LOGFILE
009500                   ORGANIZATION IS LINE SEQUENTIAL.
009600
009700           SELECT  METRICS-RPT-OUT
009800                   ASSIGN TO RPTFILE
009900                   ORGANIZATION IS LINE SEQUENTIAL.
010000
010100      ************************************************************
010200       DATA                        DIVISION.
010300      *-----------------------------------------------------------
010400       FILE                        SECTION.
010500       FD  TRANS-FILE-IN
010600           RECORD CONTAINS 40 CHARACTERS
010700           DATA RECORD IS TRANS-RECORD-IN.
010800       01  TRANS-RECORD-IN.
010900           05  TR-TYPE                 PIC X(02).
011000               88  TR-BALANCE-CHECK              VALUE "BC".
011100               88  TR-DEPOSIT                     VALUE "DP".
011200               88  TR-WITHDRAWAL                  VALUE "WD".
011300               88  TR-TRANSFER-MONEY              VALUE "TM".
011400               88  TR-ADD-CUSTOMER                VALUE "AC".
011500               88  TR-DELETE-CUSTOMER             VALUE "DC".
011600               88  TR-TRANSFER-ACCOUNT            VALUE "TA".
011700           05  TR-ACCOUNT              PIC X(10).
011800           05  TR-AMOUNT               PIC S9(7)V99.
011900           05  TR-DEST-ACCOUNT         PIC X(10).
012000           05  TR-DEST-BRANCH          PIC 9(01).
012100           05  FILLER                  PIC X(08).
012200
012300       FD  ACCT-MASTER
012400           RECORD CONTAINS 60 CHARACTERS
012500           DATA RECORD IS ACCOUNT-RECORD.
012600           COPY "C:\Copybooks\AcctRecord.cpy".
012700
012800       FD  LOG-FILE-OUT
012900           RECORD CONTAINS 106 CHARACTERS
013000           DATA RECORD IS LOG-RECORD-OUT.
013100       01  LOG-RECORD-OUT.
013200           05  LOG-STATUS              PIC X(04).
013300           05  LOG-TEXT                PIC X(100).
013400           05  FILLER                  PIC X(02).
013500
013600       FD  METRICS-RPT-OUT
013700           RECORD CONTAINS 80 CHARACTERS
013800           DATA RECORD IS METRICS-LINE-OUT.
013900       01  METRICS-LINE-OUT            PIC X(80).
014000
014100      *-----------------------------------------------------------
014200       WORKING-STORAGE             SECTION.
014300      *-----------------------------------------------------------
014400      *    INPUT-RECORD COUNTER FOR THE END-OF-RUN LOG LINE - KEPT
014500      *    STANDALONE SO IT SURVIVES AN INITIALIZE OF THE GROUP
014600      *    BELOW UNTOUCHED.
014700       77  WS-TRANS-RECS-READ         PIC 9(07) COMP VALUE ZERO.
014800
014900       01  SWITCHES-AND-COUNTERS.
015000           05  TRANS-EOF-SW            PIC X(01) VALUE "N".
015100               88  TRANS-EOF                     VALUE "Y".
015200           05  TRAN-FAILED-SW          PIC X(01).
015300               88  TRAN-FAILED                   VALUE "Y".
015400               88  TRAN-OK                       VALUE "N".
015500           05  FILLER                  PIC X(01).
015600
015700       01  METRICS-COUNTERS.
015800           05  TOTAL-TRANS             PIC 9(09) COMP VALUE ZERO.
015900           05  UNSUCCESSFUL-TRANS      PIC 9(09) COMP VALUE ZERO.
016000           05  SUCCESSFUL-TRANS        PIC 9(09) COMP VALUE ZERO.
016100           05  FILLER                  PIC X(01).
016200
016300      *    ACCOUNT NUMBER WORK AREA - REBUILT FOR EVERY NEW
016400      *    ACCOUNT; REDEFINED SO BRANCH/SERIAL CAN BE SET APART.
016500       01  WS-NEW-ACCT-NUMBER          PIC 9(10).
016600       01  WS-NEW-ACCT-NUMBER-R REDEFINES WS-NEW-ACCT-NUMBER.
016700           05  WS-NEW-BRANCH-ID        PIC 9(01).
016800           05  WS-NEW-SERIAL           PIC 9(09).
016900
017000      *    PER-BRANCH NEXT-SERIAL TABLE, SEEDED FROM THE HIGHEST
017100      *    SERIAL IN USE THE FIRST TIME EACH BRANCH IS TOUCHED.
017200       01  BRANCH-SERIAL-TABLE.
017300           05  BRANCH-ENTRY            OCCURS 10 TIMES.
017400               10  BR-NEXT-SERIAL      PIC 9(09) COMP.
017500               10  BR-SEEDED-SW        PIC X(01).
017600                   88  BR-SEEDED                 VALUE "Y".
017700           05  FILLER                  PIC X(01).
017800       01  BRANCH-SERIAL-TABLE-R REDEFINES BRANCH-SERIAL-TABLE.
017900           05  BR-FLAT-ENTRY           PIC X(10) OCCURS 10 TIMES.
018000           05  FILLER                  PIC X(01).
018100
018200       01  WS-SUBSCRIPT                PIC 9(02) COMP.
018300       01  WS-SYSTEM-DATE.
018400           05  WS-SYS-CCYY             PIC 9(04).
018500           05  WS-SYS-MM               PIC 9(02).
018600           05  WS-SYS-DD               PIC 9(02).
018700           05  FILLER                  PIC X(01).
018800       01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
018900           05  WS-SYS-DATE-NUM         PIC 9(08).
019000           05  FILLER                  PIC X(01).
019100
019200       01  WS-HOLD-SOURCE-ACCT         PIC X(10).
019300       01  WS-HOLD-AMOUNT              PIC S9(7)V99.
019400       01  WS-HOLD-BALANCE             PIC S9(7)V99.
019500
019600      *    ARGUMENT AREAS FOR THE COMMON VALIDATE/FIND/CREATE
019700      *    PARAGRAPHS BELOW - SET BY THE CALLER JUST BEFORE THE
019800      *    PERFORM.
019900       01  WS-CHECK-ACCT-NO            PIC X(10).
020000       01  WS-CREATE-BRANCH            PIC 9(01).
020100       01  WS-CREATE-AMOUNT            PIC S9(7)V99.
020200       01  WS-START-FAILED-SW          PIC X(01).
020300           88  WS-START-FAILED                   VALUE "Y".
020400
020500      *    EDITED-NUMERIC WORK FIELDS USED ONLY TO BUILD LOG-TEXT.
020600       01  ED-ACCOUNT                  PIC 9(10).
020700       01  ED-AMOUNT                   PIC -(9).99.
020800       01  ED-BALANCE                  PIC -(9).99.
020900
021000       01  ACCT-FILE-STAT              PIC X(02).
021100
021200      *    LINKAGE AREA SHARED WITH COMPUTEMETRICS.
021300       01  LINK-METRICS-PARMS.
021400           05  LM-TOTAL-TRANS          PIC 9(09) COMP.
021500           05  LM-UNSUCCESSFUL-TRANS   PIC 9(09) COMP.
021600           05  LM-SUCCESSFUL-TRANS     PIC 9(09) COMP.
021700           05  LM-SUCCESS-PCT          PIC 9(03)V9(02).
021800           05  LM-FAIL-PCT             PIC 9(03)V9(02).
021900           05  FILLER                  PIC X(01).
022000
022100      *    METRICS REPORT LINES - EDITED FROM LM-* AT PRINT TIME.
022200       01  RPT-TOTAL-LINE.
022300           05  FILLER                  PIC X(33)
022400               VALUE "Total number of transactions = ".
022500           05  RPT-TOTAL-N             PIC Z,ZZZ,ZZ9.
022600           05  FILLER                  PIC X(33) VALUE SPACES.
022700       01  RPT-SUCCESS-LINE.
022800           05  FILLER                  PIC X(41)
022900               VALUE "Total number of successful transactions".
023000           05  FILLER                  PIC X(03) VALUE " = ".
023100           05  RPT-SUCCESS-N           PIC Z,ZZZ,ZZ9.
023200           05  FILLER                  PIC X(25) VALUE SPACES.
023300       01  RPT-FAIL-LINE.
023400           05  FILLER                  PIC X(43)
023500               VALUE "Total number of unsuccessful transactions".
023600           05  FILLER                  PIC X(03) VALUE " = ".
023700           05  RPT-FAIL-N              PIC Z,ZZZ,ZZ9.
023800           05  FILLER                  PIC X(23) VALUE SPACES.
023900       01  RPT-SUCCESS-PCT-LINE.
024000           05  FILLER                  PIC X(31)
024100               VALUE "% of successful transactions = ".
024200           05  RPT-SUCCESS-PCT-N       PIC ZZ9.99.
024300           05  FILLER                  PIC X(01) VALUE "%".
024400           05  FILLER                  PIC X(21) VALUE SPACES.
024500       01  RPT-FAIL-PCT-LINE.
024600           05  FILLER                  PIC X(33)
024700               VALUE "% of unsuccessful transactions = ".
024800           05  RPT-FAIL-PCT-N          PIC ZZ9.99.
024900           05  FILLER                  PIC X(01) VALUE "%".
025000           05  FILLER                  PIC X(19) VALUE SPACES.
025100
025200      ************************************************************
025300       PROCEDURE                   DIVISION.
025400      *-----------------------------------------------------------
025500      * MAIN PROCEDURE
025600      *-----------------------------------------------------------
025700       100-PROCESS-TRANSACTIONS.
025800           PERFORM 200-INITIATE-TRANSACTION-RUN.
025900           PERFORM 200-APPLY-ONE-TRANSACTION UNTIL TRANS-EOF.
026000           PERFORM 200-TERMINATE-TRANSACTION-RUN.
026100
026200           STOP RUN.
026300
026400      ************************************************************
026500      * OPEN FILES, READ THE FIRST TRANSACTION.
026600      *-----------------------------------------------------------
026700       200-INITIATE-TRANSACTION-RUN.
026800           PERFORM 300-OPEN-ALL-FILES.
026900           PERFORM 300-INITIALIZE-WORK-AREAS.
027000           PERFORM 300-GET-SYSTEM-DATE.
027100           PERFORM 300-READ-TRANS-FILE-IN.
027200
027300      *-----------------------------------------------------------
027400      * DISPATCH THE CURRENT TRANSACTION, LOG ITS RESULT, READ THE
027500      * NEXT ONE.
027600      *-----------------------------------------------------------
027700       200-APPLY-ONE-TRANSACTION.
027800           ADD 1 TO TOTAL-TRANS.
027900           SET TRAN-OK TO TRUE.
028000           PERFORM 300-DISPATCH-TRANSACTION.
028100           PERFORM 300-LOG-TRANSACTION-RESULT.
028200           PERFORM 300-READ-TRANS-FILE-IN.
028300
028400      *-----------------------------------------------------------
028500      * COMPUTE THE METRICS AND CLOSE THE FILES.
028600      *-----------------------------------------------------------
028700       200-TERMINATE-TRANSACTION-RUN.
028800           PERFORM 300-PRINT-METRICS-REPORT.
028900           PERFORM 300-CLOSE-ALL-FILES.
029000           DISPLAY "TRANSPROC - TRANSACTION RECORDS READ: "
029100                   WS-TRANS-RECS-READ.
029200           DISPLAY "TRANSPROC - TRANSACTION RUN COMPLETED!!!".
029300
029400      ************************************************************
029500       300-OPEN-ALL-FILES.
029600           OPEN    INPUT   TRANS-FILE-IN
029700                   I-O     ACCT-MASTER
029800                   OUTPUT  LOG-FILE-OUT
029900                   OUTPUT  METRICS-RPT-OUT.
030000
030100      *-----------------------------------------------------------
030200       300-INITIALIZE-WORK-AREAS.
030300           INITIALIZE SWITCHES-AND-COUNTERS METRICS-COUNTERS.
030400           PERFORM 400-ZERO-ONE-SEED-ENTRY
030500                   VARYING WS-SUBSCRIPT FROM 1 BY 1
030600                   UNTIL WS-SUBSCRIPT > 10.
030700
030800      *-----------------------------------------------------------
030900       300-GET-SYSTEM-DATE.
031000           ACCEPT  WS-SYSTEM-DATE FROM DATE YYYYMMDD.
031100
031200      *-----------------------------------------------------------
031300      *  08/06/26 SKB - COUNTS EACH RECORD READ, EXCLUDING THE
031400      *                 AT-END READ, FOR THE END-OF-RUN TALLY.
031500       300-READ-TRANS-FILE-IN.
031600           READ TRANS-FILE-IN
031700                   AT END      MOVE "Y" TO TRANS-EOF-SW.
031800           IF  NOT TRANS-EOF
031900               ADD 1 TO WS-TRANS-RECS-READ
032000           END-IF.
032100
032200      *-----------------------------------------------------------
032300      * BRANCH ON TRANSACTION TYPE.  AN UNRECOGNIZED CODE IS A
032400      * FAILED TRANSACTION.
032500      *-----------------------------------------------------------
032600       300-DISPATCH-TRANSACTION.
032700           EVALUATE TRUE
032800               WHEN TR-BALANCE-CHECK
032900                   PERFORM 400-DO-BALANCE-CHECK
033000               WHEN TR-DEPOSIT
033100                   PERFORM 400-DO-DEPOSIT
033200               WHEN TR-WITHDRAWAL
033300                   PERFORM 400-DO-WITHDRAWAL
033400               WHEN TR-TRANSFER-MONEY
033500                   PERFORM 400-DO-TRANSFER-MONEY
033600               WHEN TR-ADD-CUSTOMER
033700                   PERFORM 400-DO-ADD-CUSTOMER
033800               WHEN TR-DELETE-CUSTOMER
033900                   PERFORM 400-DO-DELETE-CUSTOMER
034000               WHEN TR-TRANSFER-ACCOUNT
034100                   PERFORM 400-DO-TRANSFER-ACCOUNT
034200               WHEN OTHER
034300                   SET TRAN-FAILED TO TRUE
034400                   MOVE "UNKNOWN TRANSACTION CODE" TO LOG-TEXT
034500           END-EVALUATE.
034600
034700      *-----------------------------------------------------------
034800      * WRITE THE LOG RECORD AND BUMP THE FAILURE COUNT.  LOG-TEXT
034900      * IS ALREADY BUILT BY THE OPERATION PARAGRAPH THAT JUST RAN.
035000      *-----------------------------------------------------------
035100       300-LOG-TRANSACTION-RESULT.
035200           IF  TRAN-FAILED
035300               MOVE "FAIL" TO LOG-STATUS
035400               ADD  1      TO UNSUCCESSFUL-TRANS
035500           ELSE
035600               MOVE "OK  " TO LOG-STATUS
035700           END-IF.
035800           WRITE LOG-RECORD-OUT.
035900
036000      *-----------------------------------------------------------
036100      * CALL COMPUTEMETRICS FOR THE SUCCESSFUL COUNT AND THE TWO
036200      * ROUNDED PERCENTAGES, THEN EDIT AND WRITE THE FIVE LINES.
036300      *-----------------------------------------------------------
036400       300-PRINT-METRICS-REPORT.
036500           MOVE TOTAL-TRANS         TO LM-TOTAL-TRANS.
036600           MOVE UNSUCCESSFUL-TRANS  TO LM-UNSUCCESSFUL-TRANS.
036700           CALL "COMPUTEMETRICS" USING LINK-METRICS-PARMS.
036800           MOVE LM-TOTAL-TRANS        TO RPT-TOTAL-N.
036900           MOVE LM-SUCCESSFUL-TRANS   TO RPT-SUCCESS-N.
037000           MOVE LM-UNSUCCESSFUL-TRANS TO RPT-FAIL-N.
037100           MOVE LM-SUCCESS-PCT        TO RPT-SUCCESS-PCT-N.
037200           MOVE LM-FAIL-PCT           TO RPT-FAIL-PCT-N.
037300      *    ADVANCE TO TOP-OF-FORM FOR THE ONE-PAGE METRICS REPORT,
037400      *    SAME MNEMONIC AS THE DUMP REPORT PROGRAM USES.
037500           WRITE METRICS-LINE-OUT FROM RPT-TOTAL-LINE
037600               AFTER ADVANCING C01.
037700           WRITE METRICS-LINE-OUT FROM RPT-SUCCESS-LINE.
037800           WRITE METRICS-LINE-OUT FROM RPT-FAIL-LINE.
037900           WRITE METRICS-LINE-OUT FROM RPT-SUCCESS-PCT-LINE.
038000           WRITE METRICS-LINE-OUT FROM RPT-FAIL-PCT-LINE.
038100
038200      *-----------------------------------------------------------
038300       300-CLOSE-ALL-FILES.
038400           CLOSE   TRANS-FILE-IN
038500                   ACCT-MASTER
038600                   LOG-FILE-OUT
038700                   METRICS-RPT-OUT.
038800
038900      ************************************************************
039000      * BALANCE CHECK (BC) - NO UPDATE.
039100      *-----------------------------------------------------------
039200       400-DO-BALANCE-CHECK.
039300           MOVE TR-ACCOUNT TO WS-CHECK-ACCT-NO.
039400           PERFORM 400-VALIDATE-ACCT-NUMBER.
039500           IF  TRAN-FAILED
039600               GO TO 400-DO-BALANCE-CHECK-EXIT
039700           END-IF.
039800           PERFORM 400-FIND-ACCOUNT.
039900           IF  TRAN-FAILED
040000               GO TO 400-DO-BALANCE-CHECK-EXIT
040100           END-IF.
040200           MOVE TR-ACCOUNT  TO ED-ACCOUNT.
040300           MOVE ACCT-BALANCE TO ED-BALANCE.
040400           STRING "BALANCE FOR ACCOUNT " ED-ACCOUNT ": "
040500                   ED-BALANCE DELIMITED BY SIZE INTO LOG-TEXT.
040600       400-DO-BALANCE-CHECK-EXIT.
040700           EXIT.
040800
040900      *-----------------------------------------------------------
041000      * DEPOSIT (DP).
041100      *-----------------------------------------------------------
041200       400-DO-DEPOSIT.
041300           MOVE TR-ACCOUNT TO WS-CHECK-ACCT-NO.
041400           PERFORM 400-VALIDATE-ACCT-NUMBER.
041500           IF  TRAN-FAILED
041600               GO TO 400-DO-DEPOSIT-EXIT
041700           END-IF.
041800           IF  TR-AMOUNT < ZERO
041900               SET TRAN-FAILED TO TRUE
042000               MOVE "INVALID AMOUNT" TO LOG-TEXT
042100               GO TO 400-DO-DEPOSIT-EXIT
042200           END-IF.
042300           PERFORM 400-FIND-ACCOUNT.
042400           IF  TRAN-FAILED
042500               GO TO 400-DO-DEPOSIT-EXIT
042600           END-IF.
042700           ADD TR-AMOUNT TO ACCT-BALANCE.
042800           MOVE "DP" TO ACCT-LAST-TRAN-CODE.
042900           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
043000           REWRITE ACCOUNT-RECORD
043100               INVALID KEY
043200                   SET TRAN-FAILED TO TRUE
043300                   MOVE "ACCOUNT NOT FOUND" TO LOG-TEXT
043400           END-REWRITE.
043500           IF  NOT TRAN-FAILED
043600               MOVE TR-ACCOUNT   TO ED-ACCOUNT
043700               MOVE ACCT-BALANCE TO ED-BALANCE
043800               STRING "DEPOSIT TO ACCOUNT " ED-ACCOUNT
043900                       ", NEW BALANCE " ED-BALANCE
044000                       DELIMITED BY SIZE INTO LOG-TEXT
044100           END-IF.
044200       400-DO-DEPOSIT-EXIT.
044300           EXIT.
044400
044500      *-----------------------------------------------------------
044600      * WITHDRAWAL (WD).  ALSO USED BY MONEY TRANSFER TO DEBIT THE
044700      * SOURCE ACCOUNT.
044800      *-----------------------------------------------------------
044900       400-DO-WITHDRAWAL.
045000           MOVE TR-ACCOUNT TO WS-CHECK-ACCT-NO.
045100           PERFORM 400-VALIDATE-ACCT-NUMBER.
045200           IF  TRAN-FAILED
045300               GO TO 400-DO-WITHDRAWAL-EXIT
045400           END-IF.
045500           IF  TR-AMOUNT < ZERO
045600               SET TRAN-FAILED TO TRUE
045700               MOVE "INVALID AMOUNT" TO LOG-TEXT
045800               GO TO 400-DO-WITHDRAWAL-EXIT
045900           END-IF.
046000           PERFORM 400-FIND-ACCOUNT.
046100           IF  TRAN-FAILED
046200               GO TO 400-DO-WITHDRAWAL-EXIT
046300           END-IF.
046400           IF  TR-AMOUNT > ACCT-BALANCE
046500               SET TRAN-FAILED TO TRUE
046600               MOVE TR-ACCOUNT TO ED-ACCOUNT
046700               STRING "INSUFFICIENT FUNDS FOR ACCOUNT " ED-ACCOUNT
046800                       DELIMITED BY SIZE INTO LOG-TEXT
046900               GO TO 400-DO-WITHDRAWAL-EXIT
047000           END-IF.
047100           SUBTRACT TR-AMOUNT FROM ACCT-BALANCE.
047200           MOVE "WD" TO ACCT-LAST-TRAN-CODE.
047300           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
047400           REWRITE ACCOUNT-RECORD
047500               INVALID KEY
047600                   SET TRAN-FAILED TO TRUE
047700                   MOVE "ACCOUNT NOT FOUND" TO LOG-TEXT
047800           END-REWRITE.
047900           IF  NOT TRAN-FAILED
048000               MOVE TR-ACCOUNT   TO ED-ACCOUNT
048100               MOVE ACCT-BALANCE TO ED-BALANCE
048200               STRING "WITHDRAWAL FROM ACCOUNT " ED-ACCOUNT
048300                       ", NEW BALANCE " ED-BALANCE
048400                       DELIMITED BY SIZE INTO LOG-TEXT
048500           END-IF.
048600       400-DO-WITHDRAWAL-EXIT.
048700           EXIT.
048800
048900      *-----------------------------------------------------------
049000      * TRANSFER MONEY (TM) - WITHDRAW FROM TR-ACCOUNT, DEPOSIT
049100      * TO TR-DEST-ACCOUNT, ROLL BACK THE WITHDRAWAL IF THE
049200      * DESTINATION DEPOSIT FAILS.
049300      *-----------------------------------------------------------
049400       400-DO-TRANSFER-MONEY.
049500           MOVE TR-ACCOUNT TO WS-HOLD-SOURCE-ACCT.
049600           MOVE TR-AMOUNT  TO WS-HOLD-AMOUNT.
049700           PERFORM 400-DO-WITHDRAWAL.
049800           IF  TRAN-FAILED
049900               GO TO 400-DO-TRANSFER-MONEY-EXIT
050000           END-IF.
050100           MOVE TR-DEST-ACCOUNT TO WS-CHECK-ACCT-NO.
050200           PERFORM 400-VALIDATE-ACCT-NUMBER.
050300           IF  NOT TRAN-FAILED
050400               PERFORM 400-FIND-ACCOUNT
050500           END-IF.
050600           IF  TRAN-FAILED
050700               PERFORM 400-ROLLBACK-TRANSFER
050800               GO TO 400-DO-TRANSFER-MONEY-EXIT
050900           END-IF.
051000           ADD WS-HOLD-AMOUNT TO ACCT-BALANCE.
051100           MOVE "TM" TO ACCT-LAST-TRAN-CODE.
051200           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
051300           REWRITE ACCOUNT-RECORD
051400               INVALID KEY
051500                   SET TRAN-FAILED TO TRUE
051600           END-REWRITE.
051700           IF  TRAN-FAILED
051800               PERFORM 400-ROLLBACK-TRANSFER
051900               GO TO 400-DO-TRANSFER-MONEY-EXIT
052000           END-IF.
052100           MOVE WS-HOLD-SOURCE-ACCT TO ED-ACCOUNT.
052200           MOVE WS-HOLD-AMOUNT      TO ED-AMOUNT.
052300           STRING "TRANSFERRED " ED-AMOUNT
052400                   " FROM " ED-ACCOUNT " TO " TR-DEST-ACCOUNT
052500                   DELIMITED BY SIZE INTO LOG-TEXT.
052600       400-DO-TRANSFER-MONEY-EXIT.
052700           EXIT.
052800
052900      *-----------------------------------------------------------
053000      * RE-DEPOSIT THE HELD AMOUNT INTO THE SOURCE ACCOUNT AFTER A
053100      * FAILED DESTINATION LEG, AND REPORT THE TRANSFER AS FAILED.
053200      *-----------------------------------------------------------
053300       400-ROLLBACK-TRANSFER.
053400           MOVE WS-HOLD-SOURCE-ACCT TO WS-CHECK-ACCT-NO.
053500           PERFORM 400-FIND-ACCOUNT.
053600           ADD WS-HOLD-AMOUNT TO ACCT-BALANCE.
053700           MOVE "TM" TO ACCT-LAST-TRAN-CODE.
053800           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
053900           REWRITE ACCOUNT-RECORD.
054000           SET TRAN-FAILED TO TRUE.
054100           MOVE WS-HOLD-SOURCE-ACCT TO ED-ACCOUNT.
054200           STRING "TRANSFER FAILED, ROLLED BACK TO ACCOUNT "
054300                   ED-ACCOUNT DELIMITED BY SIZE INTO LOG-TEXT.
054400
054500      *-----------------------------------------------------------
054600      * ADD CUSTOMER (AC) - NEW ACCOUNT IN TR-DEST-BRANCH, OPENING
054700      * BALANCE = TR-AMOUNT.
054800      *-----------------------------------------------------------
054900       400-DO-ADD-CUSTOMER.
055000           IF  TR-DEST-BRANCH NOT NUMERIC
055100               SET TRAN-FAILED TO TRUE
055200               MOVE "INVALID BRANCH ID" TO LOG-TEXT
055300               GO TO 400-DO-ADD-CUSTOMER-EXIT
055400           END-IF.
055500           MOVE TR-DEST-BRANCH TO WS-CREATE-BRANCH.
055600           MOVE TR-AMOUNT      TO WS-CREATE-AMOUNT.
055700           PERFORM 400-CREATE-NEW-ACCOUNT.
055800           IF  NOT TRAN-FAILED
055900               MOVE WS-NEW-ACCT-NUMBER  TO ED-ACCOUNT
056000               MOVE TR-AMOUNT           TO ED-AMOUNT
056100               STRING "NEW ACCOUNT " ED-ACCOUNT
056200                       " OPENED WITH DEPOSIT " ED-AMOUNT
056300                       DELIMITED BY SIZE INTO LOG-TEXT
056400           END-IF.
056500       400-DO-ADD-CUSTOMER-EXIT.
056600           EXIT.
056700
056800      *-----------------------------------------------------------
056900      * DELETE CUSTOMER (DC) - MARK THE ACCOUNT CLOSED.
057000      *-----------------------------------------------------------
057100       400-DO-DELETE-CUSTOMER.
057200           MOVE TR-ACCOUNT TO WS-CHECK-ACCT-NO.
057300           PERFORM 400-VALIDATE-ACCT-NUMBER.
057400           IF  TRAN-FAILED
057500               GO TO 400-DO-DELETE-CUSTOMER-EXIT
057600           END-IF.
057700           PERFORM 400-FIND-ACCOUNT.
057800           IF  TRAN-FAILED
057900               GO TO 400-DO-DELETE-CUSTOMER-EXIT
058000           END-IF.
058100           SET ACCT-DELETED TO TRUE.
058200           MOVE "DC" TO ACCT-LAST-TRAN-CODE.
058300           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
058400           REWRITE ACCOUNT-RECORD
058500               INVALID KEY
058600                   SET TRAN-FAILED TO TRUE
058700                   MOVE "ACCOUNT NOT FOUND" TO LOG-TEXT
058800           END-REWRITE.
058900           IF  NOT TRAN-FAILED
059000               MOVE TR-ACCOUNT TO ED-ACCOUNT
059100               STRING "ACCOUNT " ED-ACCOUNT " DELETED"
059200                       DELIMITED BY SIZE INTO LOG-TEXT
059300           END-IF.
059400       400-DO-DELETE-CUSTOMER-EXIT.
059500           EXIT.
059600
059700      *-----------------------------------------------------------
059800      * TRANSFER CUSTOMER ACCOUNT (TA) - CLOSE THE ACCOUNT IN THE
059900      * SOURCE BRANCH, OPEN A BRAND-NEW ACCOUNT IN THE DESTINATION
060000      * BRANCH WITH THE SAME BALANCE.  THE OLD NUMBER IS NEVER
060100      * REUSED.
060200      *-----------------------------------------------------------
060300       400-DO-TRANSFER-ACCOUNT.
060400           IF  TR-DEST-BRANCH NOT NUMERIC
060500               SET TRAN-FAILED TO TRUE
060600               MOVE "INVALID BRANCH ID" TO LOG-TEXT
060700               GO TO 400-DO-TRANSFER-ACCOUNT-EXIT
060800           END-IF.
060900           MOVE TR-ACCOUNT TO WS-CHECK-ACCT-NO.
061000           PERFORM 400-VALIDATE-ACCT-NUMBER.
061100           IF  TRAN-FAILED
061200               GO TO 400-DO-TRANSFER-ACCOUNT-EXIT
061300           END-IF.
061400           PERFORM 400-FIND-ACCOUNT.
061500           IF  TRAN-FAILED
061600               GO TO 400-DO-TRANSFER-ACCOUNT-EXIT
061700           END-IF.
061800           MOVE TR-ACCOUNT   TO WS-HOLD-SOURCE-ACCT.
061900           MOVE ACCT-BALANCE TO WS-HOLD-BALANCE.
062000           SET ACCT-DELETED TO TRUE.
062100           MOVE "TA" TO ACCT-LAST-TRAN-CODE.
062200           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
062300           REWRITE ACCOUNT-RECORD.
062400           MOVE TR-DEST-BRANCH TO WS-CREATE-BRANCH.
062500           MOVE WS-HOLD-BALANCE TO WS-CREATE-AMOUNT.
062600           PERFORM 400-CREATE-NEW-ACCOUNT.
062700           IF  NOT TRAN-FAILED
062800               MOVE WS-HOLD-SOURCE-ACCT TO ED-ACCOUNT
062900               STRING "ACCOUNT " ED-ACCOUNT " MOVED TO BRANCH "
063000                       TR-DEST-BRANCH " AS NEW ACCOUNT "
063100                       WS-NEW-ACCT-NUMBER
063200                       DELIMITED BY SIZE INTO LOG-TEXT
063300           END-IF.
063400       400-DO-TRANSFER-ACCOUNT-EXIT.
063500           EXIT.
063600
063700      *-----------------------------------------------------------
063800      * VALIDATE AN ACCOUNT NUMBER: MUST BE PRESENT, 10 NUMERIC
063900      * DIGITS, AND ITS BRANCH DIGIT MUST BE IN RANGE.
064000      *-----------------------------------------------------------
064100       400-VALIDATE-ACCT-NUMBER.
064200           IF  WS-CHECK-ACCT-NO = SPACES
064300                   OR WS-CHECK-ACCT-NO NOT NUMERIC
064400               SET TRAN-FAILED TO TRUE
064500               MOVE "INVALID ACCOUNT NUMBER" TO LOG-TEXT
064600           END-IF.
064700
064800      *-----------------------------------------------------------
064900      * RANDOM READ OF THE ACCOUNT MASTER.  A DELETED ACCOUNT IS
065000      * REPORTED AS NOT FOUND, SAME AS A KEY THAT NEVER EXISTED.
065100      *-----------------------------------------------------------
065200       400-FIND-ACCOUNT.
065300           MOVE WS-CHECK-ACCT-NO TO ACCT-NUMBER.
065400           READ ACCT-MASTER
065500               INVALID KEY
065600                   SET TRAN-FAILED TO TRUE
065700           END-READ.
065800           IF  NOT TRAN-FAILED AND ACCT-DELETED
065900               SET TRAN-FAILED TO TRUE
066000           END-IF.
066100           IF  TRAN-FAILED
066200               MOVE WS-CHECK-ACCT-NO TO ED-ACCOUNT
066300               STRING "ACCOUNT NOT FOUND: " ED-ACCOUNT
066400                       DELIMITED BY SIZE INTO LOG-TEXT
066500           END-IF.
066600
066700      *-----------------------------------------------------------
066800      * CREATE A BRAND-NEW ACCOUNT IN WS-CREATE-BRANCH WITH
066900      * OPENING BALANCE WS-CREATE-AMOUNT.  THE PER-BRANCH TABLE IS
067000      * SEEDED FROM THE MASTER THE FIRST TIME EACH BRANCH IS
067100      * TOUCHED IN THIS RUN, THEN KEPT IN WORKING STORAGE.
067200      *-----------------------------------------------------------
067300       400-CREATE-NEW-ACCOUNT.
067400           MOVE WS-CREATE-BRANCH TO WS-SUBSCRIPT.
067500           ADD 1 TO WS-SUBSCRIPT.
067600           IF  NOT BR-SEEDED (WS-SUBSCRIPT)
067700               PERFORM 400-SEED-BRANCH-SERIAL
067800           END-IF.
067900           INITIALIZE ACCOUNT-RECORD.
068000           MOVE WS-CREATE-BRANCH TO ACCT-BRANCH-ID.
068100           MOVE BR-NEXT-SERIAL (WS-SUBSCRIPT) TO ACCT-SERIAL.
068200           MOVE ACCT-NUMBER TO WS-NEW-ACCT-NUMBER.
068300           MOVE WS-CREATE-AMOUNT TO ACCT-BALANCE.
068400           SET ACCT-ACTIVE TO TRUE.
068500           MOVE WS-SYS-DATE-NUM TO ACCT-OPEN-DATE.
068600           MOVE "NW" TO ACCT-LAST-TRAN-CODE.
068700           MOVE WS-SYS-DATE-NUM TO ACCT-LAST-TRAN-DATE.
068800           WRITE ACCOUNT-RECORD
068900               INVALID KEY
069000                   DISPLAY "TRANSPROC - DUPLICATE KEY ON CREATE: "
069100                           ACCT-NUMBER
069200                   SET TRAN-FAILED TO TRUE
069300                   MOVE ACCT-NUMBER TO ED-ACCOUNT
069400                   STRING "DUPLICATE KEY ON CREATE: " ED-ACCOUNT
069500                           DELIMITED BY SIZE INTO LOG-TEXT
069600           END-WRITE.
069700           ADD 1 TO BR-NEXT-SERIAL (WS-SUBSCRIPT).
069800
069900      *-----------------------------------------------------------
070000      * FIND THE HIGHEST SERIAL CURRENTLY ON FILE FOR THIS BRANCH
070100      * BY READING THE HIGH END OF THE KEY RANGE, SO THE FIRST
070200      * CREATE OF THE RUN DOES NOT COLLIDE WITH ACCTINIT'S LOAD.
070300      *-----------------------------------------------------------
070400       400-SEED-BRANCH-SERIAL.
070500           MOVE "N"          TO WS-START-FAILED-SW.
070600           MOVE WS-CREATE-BRANCH TO ACCT-BRANCH-ID.
070700           MOVE 999999999    TO ACCT-SERIAL.
070800           START ACCT-MASTER
070900               KEY IS LESS THAN OR EQUAL TO ACCT-NUMBER
071000               INVALID KEY
071100                   SET WS-START-FAILED TO TRUE
071200           END-START.
071300           IF  WS-START-FAILED
071400               MOVE ZERO TO BR-NEXT-SERIAL (WS-SUBSCRIPT)
071500           ELSE
071600               READ ACCT-MASTER NEXT RECORD
071700                   AT END
071800                       MOVE ZERO TO BR-NEXT-SERIAL (WS-SUBSCRIPT)
071900               END-READ
072000               IF  ACCT-BRANCH-ID = WS-CREATE-BRANCH
072100                   COMPUTE BR-NEXT-SERIAL (WS-SUBSCRIPT) =
072200                           ACCT-SERIAL + 1
072300               ELSE
072400                   MOVE ZERO TO BR-NEXT-SERIAL (WS-SUBSCRIPT)
072500               END-IF
072600           END-IF.
072700           SET BR-SEEDED (WS-SUBSCRIPT) TO TRUE.
072800
072900      *-----------------------------------------------------------
073000      * ZERO ONE BRANCH'S NEXT-SERIAL SLOT AND ITS SEEDED SWITCH.
073100      *-----------------------------------------------------------
073200      *    08/10/26 SKB - THIS USED TO SET BR-SEEDED TO TRUE RIGHT
073300      *    BACK OVER THE "N" ABOVE, SO EVERY BRANCH STARTED THE
073400      *    RUN ALREADY "SEEDED" AT ZERO.  LEFT UNSEEDED HERE NOW -
073500      *    400-SEED-BRANCH-SERIAL IS WHAT EARNS THE TRUE SETTING.
073600       400-ZERO-ONE-SEED-ENTRY.
073700           MOVE ZERO  TO BR-NEXT-SERIAL (WS-SUBSCRIPT).
073800           MOVE "N"   TO BR-SEEDED-SW   (WS-SUBSCRIPT).
