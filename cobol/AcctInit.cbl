000100      ************************************************************
000200      * ACCTINIT - ACCOUNT MASTER INITIAL LOAD
000300      *
000400      * READS THE OPENING-BALANCE SEED FILE AND BUILDS THE
000500      * ACCOUNT MASTER FROM SCRATCH.  ONE MASTER RECORD IS
000600      * CREATED PER SEED RECORD; THE SERIAL PORTION OF THE
000700      * ACCOUNT NUMBER IS ASSIGNED BY THIS PROGRAM, STARTING AT
000800      * ZERO IN EACH BRANCH AND INCREMENTING BY ONE FOR EVERY
000900      * ACCOUNT CREATED IN THAT BRANCH.
001000      *
001100      * USED FILES
001200      *    - OPENING BALANCE SEED FILE (LINE SEQ) : SEEDFILE
001300      *    - ACCOUNT MASTER (INDEXED, BUILT FRESH) : ACCTMSTR
001400      ************************************************************
001500       IDENTIFICATION              DIVISION.
001600      *-----------------------------------------------------------
001700       PROGRAM-ID.                 ACCTINIT.
001800       AUTHOR.                     R B CHOUDHURY.
001900       INSTALLATION.               GUWAHATI NATIONAL BANK - MIS.
002000       DATE-WRITTEN.               MARCH 9, 1988.
002100       DATE-COMPILED.
002200       SECURITY.                   BANK INTERNAL USE ONLY.
002300      ************************************************************
002400      * CHANGE LOG
002500      *-----------------------------------------------------------
002600      *  03/09/88 RBC REQ 8803-11 ORIGINAL PROGRAM.  LOADS THE
002700      *                           HEADQUARTERS PILOT BRANCH ONLY.
002800      *  11/02/89 RBC REQ 8911-04 CARRIES ACCT-STATUS FORWARD AS
002900      *                           ACTIVE ON EVERY NEW RECORD.
003000      *  06/18/91 TKS REQ 9106-22 EXPANDED TO ALL TEN BRANCHES.
003100      *                           PER-BRANCH SERIAL COUNTER TABLE
003200      *                           ADDED SO EACH BRANCH STARTS AT
003300      *                           ITS OWN ZERO.
003400      *  02/27/93 TKS REQ 9302-07 STAMPS ACCT-OPEN-DATE FROM THE
003500      *                           SYSTEM DATE ON EVERY CREATE.
003600      *  12/01/98 PLM REQ 9812-66 Y2K - SYSTEM DATE NOW ACCEPTED
003700      *                           AS CCYYMMDD, NOT YYMMDD.
003800      *  07/30/11 DNG REQ 1107-41 REPLACED THE OLD SEQUENTIAL
003900      *                           BUILD WITH RANDOM WRITES SO THE
004000      *                           SEED FILE NO LONGER HAS TO BE
004100      *                           SORTED BY ACCOUNT NUMBER FIRST.
004200      *  05/22/14 DNG REQ 1405-09 BRANCH ACCOUNT COUNTS NOW
004300      *                           DISPLAYED AT END OF RUN FOR THE
004400      *                           OPERATIONS LOG.
004500      *  08/06/26 SKB REQ 2608-03 ADDED A SEED-RECS-READ COUNT TO
004600      *                           THE END-OF-LOAD LOG SO A SHORT
004700      *                           SEED FILE IS CAUGHT BEFORE THE
004800      *                           BRANCH COUNTS ARE EYEBALLED.
004900      *  08/10/26 SKB REQ 2608-04 DROPPED THE UNUSED C01 TOP-OF-
005000      *                           FORM MNEMONIC - THIS LOAD JOB
005100      *                           ONLY EVER DISPLAYS TO SYSOUT, IT
005200      *                           HAS NO PRINT FD TO ADVANCE.
005300      ************************************************************
005400       ENVIRONMENT                 DIVISION.
005500      *-----------------------------------------------------------
005600       CONFIGURATION               SECTION.
005700       SOURCE-COMPUTER.            GNB-3090.
005800       SPECIAL-NAMES.
005900           UPSI-0 ON STATUS IS LOAD-DIAG-ON.
006000      *-----------------------------------------------------------
006100       INPUT-OUTPUT                SECTION.
006200       FILE-CONTROL.
006300           SELECT  SEED-FILE-IN
006400                   ASSIGN TO SEEDFILE
006500                   ORGANIZATION IS LINE SEQUENTIAL.
006600
006700           SELECT  ACCT-MASTER
006800                   ASSIGN TO ACCTMSTR
006900                   ORGANIZATION IS INDEXED
007000                   ACCESS MODE IS RANDOM
007100                   RECORD KEY IS ACCT-NUMBER
007200                   FILE STATUS IS ACCT-FILE-STAT.
007300
007400      ************************************************************
007500       DATA                        DIVISION.
007600      *-----------------------------------------------------------
007700       FILE                        SECTION.
007800       FD  SEED-FILE-IN
007900           RECORD CONTAINS 11 CHARACTERS
008000           DATA RECORD IS SEED-RECORD-IN.
008100       01  SEED-RECORD-IN.
008200           05  SEED-BRANCH-ID          PIC 9(01).
008300           05  SEED-OPENING-BALANCE    PIC 9(07)V99.
008400           05  FILLER                  PIC X(01).
008500
008600       FD  ACCT-MASTER
008700           RECORD CONTAINS 60 CHARACTERS
008800           DATA RECORD IS ACCOUNT-RECORD.
008900           COPY "C:\Copybooks\AcctRecord.cpy".
009000
009100      *-----------------------------------------------------------
009200       WORKING-STORAGE             SECTION.
009300      *-----------------------------------------------------------
009400      *    INPUT-RECORD COUNTER FOR THE END-OF-LOAD TALLY LINE -
009500      *    KEPT STANDALONE, NOT IN THE GROUP BELOW, SO IT CAN BE
009600      *    RESET INDEPENDENTLY IF THE LOAD IS EVER RE-RUN IN
009700      *    MULTIPLE PASSES.
009800       77  WS-SEED-RECS-READ          PIC 9(07) COMP VALUE ZERO.
009900
010000       01  SWITCHES-AND-COUNTERS.
010100           05  SEED-EOF-SW             PIC X(01) VALUE "N".
010200               88  SEED-EOF                      VALUE "Y".
010300           05  WS-SUBSCRIPT            PIC 9(02) COMP.
010400           05  WS-TOTAL-CREATED        PIC 9(09) COMP VALUE ZERO.
010500           05  FILLER                  PIC X(01).
010600
010700      *    PER-BRANCH NEXT-SERIAL TABLE - ONE COUNTER AND ONE
010800      *    CREATED COUNT PER BRANCH, SUBSCRIPTED BY BRANCH-ID + 1.
010900       01  BRANCH-SERIAL-TABLE.
011000           05  BRANCH-ENTRY            OCCURS 10 TIMES.
011100               10  BR-NEXT-SERIAL      PIC 9(09) COMP.
011200               10  BR-CREATED-COUNT    PIC 9(07) COMP.
011300           05  FILLER                  PIC X(01).
011400       01  BRANCH-SERIAL-TABLE-R REDEFINES BRANCH-SERIAL-TABLE.
011500           05  BR-FLAT-ENTRY           PIC X(06) OCCURS 10 TIMES.
011600           05  FILLER                  PIC X(01).
011700
011800       01  WS-SYSTEM-DATE.
011900           05  WS-SYS-CCYY             PIC 9(04).
012000           05  WS-SYS-MM               PIC 9(02).
012100           05  WS-SYS-DD               PIC 9(02).
012200           05  FILLER                  PIC X(01).
012300       01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
012400           05  WS-SYS-DATE-NUM         PIC 9(08).
012500           05  FILLER                  PIC X(01).
012600
012700       01  WS-BRANCH-MESSAGE.
012800           05  FILLER                  PIC X(07) VALUE "BRANCH ".
012900           05  WM-BRANCH-ID            PIC 9(01).
013000           05  FILLER                  PIC X(13)
013100                                       VALUE " INITIALIZED ".
013200           05  FILLER                  PIC X(04) VALUE "WITH".
013300           05  FILLER                  PIC X(01) VALUE SPACE.
013400           05  WM-CREATED-COUNT        PIC ZZZ,ZZ9.
013500           05  FILLER                  PIC X(10)
013600                                       VALUE " ACCOUNTS.".
013700
013800      *    FLAT-BYTE VIEW OF THE BRANCH-COUNT MESSAGE - KEPT SO
013900      *    THE OPERATIONS LOG CAN BE GREPPED ON A FIXED OFFSET
014000      *    WHEN THE WORDING ABOVE IS REVISED.
014100       01  WS-BRANCH-MESSAGE-R REDEFINES WS-BRANCH-MESSAGE.
014200           05  WM-FLAT-BYTES           PIC X(43).
014300
014400       01  ACCT-FILE-STAT              PIC X(02).
014500
014600      ************************************************************
014700       PROCEDURE                   DIVISION.
014800      *-----------------------------------------------------------
014900      * MAIN PROCEDURE
015000      *-----------------------------------------------------------
015100       100-LOAD-ACCOUNTS.
015200           PERFORM 200-INITIATE-ACCOUNT-LOAD.
015300           PERFORM 200-PROCEED-ACCOUNT-LOAD UNTIL SEED-EOF.
015400           PERFORM 200-TERMINATE-ACCOUNT-LOAD.
015500
015600           STOP RUN.
015700
015800      ************************************************************
015900      * OPEN FILES, ZERO THE PER-BRANCH TABLE, READ THE FIRST SEED
016000      * RECORD.
016100      *-----------------------------------------------------------
016200       200-INITIATE-ACCOUNT-LOAD.
016300           PERFORM 300-OPEN-ALL-FILES.
016400           PERFORM 300-INITIALIZE-SWITCHES-AND-TABLE.
016500           PERFORM 300-GET-SYSTEM-DATE.
016600           PERFORM 300-READ-SEED-FILE-IN.
016700
016800      *-----------------------------------------------------------
016900      * CREATE ONE ACCOUNT FROM THE CURRENT SEED RECORD, THEN READ
017000      * THE NEXT ONE.
017100      *-----------------------------------------------------------
017200       200-PROCEED-ACCOUNT-LOAD.
017300           PERFORM 300-CREATE-ACCOUNT.
017400           PERFORM 300-READ-SEED-FILE-IN.
017500
017600      *-----------------------------------------------------------
017700      * DISPLAY THE PER-BRANCH COUNTS AND CLOSE THE FILES.
017800      *-----------------------------------------------------------
017900       200-TERMINATE-ACCOUNT-LOAD.
018000           PERFORM 300-DISPLAY-BRANCH-COUNTS.
018100           PERFORM 300-CLOSE-ALL-FILES.
018200           DISPLAY "ACCTINIT - SEED RECORDS READ: "
018300                   WS-SEED-RECS-READ.
018400           DISPLAY "ACCTINIT - ACCOUNT LOAD COMPLETED!!!".
018500
018600      ************************************************************
018700       300-OPEN-ALL-FILES.
018800           OPEN    INPUT   SEED-FILE-IN
018900                   OUTPUT  ACCT-MASTER.
019000
019100      *-----------------------------------------------------------
019200       300-INITIALIZE-SWITCHES-AND-TABLE.
019300           INITIALIZE SWITCHES-AND-COUNTERS.
019400           PERFORM 400-ZERO-ONE-TABLE-ENTRY
019500                   VARYING WS-SUBSCRIPT FROM 1 BY 1
019600                   UNTIL WS-SUBSCRIPT > 10.
019700
019800      *-----------------------------------------------------------
019900       300-GET-SYSTEM-DATE.
020000           ACCEPT  WS-SYSTEM-DATE FROM DATE YYYYMMDD.
020100
020200      *-----------------------------------------------------------
020300      * READ ONE SEED RECORD.  AT END, SET THE EOF SWITCH.
020400      *  08/06/26 SKB - COUNTS EACH RECORD READ, EXCLUDING THE
020500      *                 AT-END READ, FOR THE END-OF-LOAD TALLY.
020600      *-----------------------------------------------------------
020700       300-READ-SEED-FILE-IN.
020800           READ SEED-FILE-IN
020900                   AT END      MOVE "Y" TO SEED-EOF-SW.
021000           IF  NOT SEED-EOF
021100               ADD 1 TO WS-SEED-RECS-READ
021200           END-IF.
021300
021400      *-----------------------------------------------------------
021500      * ASSIGN THE NEXT SERIAL FOR THE SEED RECORD'S BRANCH, BUILD
021600      * THE NEW ACCOUNT NUMBER, WRITE THE MASTER RECORD AND BUMP
021700      * THE BRANCH'S COUNTERS.  AN OUT-OF-RANGE BRANCH IN THE SEED
021800      * FILE IS A LOAD ERROR AND IS REJECTED TO SYSOUT.
021900      *-----------------------------------------------------------
022000       300-CREATE-ACCOUNT.
022100           IF  SEED-BRANCH-ID NOT NUMERIC
022200               DISPLAY "ACCTINIT - REJECTED SEED RECORD, BAD"
022300                       " BRANCH"
022400               GO TO 300-CREATE-ACCOUNT-EXIT
022500           END-IF.
022600           MOVE SEED-BRANCH-ID TO WS-SUBSCRIPT.
022700           ADD 1 TO WS-SUBSCRIPT.
022800           INITIALIZE ACCOUNT-RECORD.
022900           MOVE SEED-BRANCH-ID        TO ACCT-BRANCH-ID.
023000           MOVE BR-NEXT-SERIAL (WS-SUBSCRIPT) TO ACCT-SERIAL.
023100           MOVE SEED-OPENING-BALANCE  TO ACCT-BALANCE.
023200           SET ACCT-ACTIVE            TO TRUE.
023300           MOVE WS-SYS-DATE-NUM       TO ACCT-OPEN-DATE.
023400           MOVE "LD"                  TO ACCT-LAST-TRAN-CODE.
023500           MOVE WS-SYS-DATE-NUM       TO ACCT-LAST-TRAN-DATE.
023600           WRITE ACCOUNT-RECORD
023700               INVALID KEY
023800                   DISPLAY "ACCTINIT - DUPLICATE KEY ON CREATE: "
023900                           ACCT-NUMBER
024000           END-WRITE.
024100           ADD 1 TO BR-NEXT-SERIAL (WS-SUBSCRIPT).
024200           ADD 1 TO BR-CREATED-COUNT (WS-SUBSCRIPT).
024300           ADD 1 TO WS-TOTAL-CREATED.
024400       300-CREATE-ACCOUNT-EXIT.
024500           EXIT.
024600
024700      *-----------------------------------------------------------
024800      * ONE LINE PER BRANCH, EVEN WHEN NO ACCOUNTS WERE CREATED
024900      * THERE.
025000      *-----------------------------------------------------------
025100       300-DISPLAY-BRANCH-COUNTS.
025200           PERFORM 400-DISPLAY-ONE-BRANCH-COUNT
025300                   VARYING WS-SUBSCRIPT FROM 1 BY 1
025400                   UNTIL WS-SUBSCRIPT > 10.
025500
025600      *-----------------------------------------------------------
025700       300-CLOSE-ALL-FILES.
025800           CLOSE   SEED-FILE-IN
025900                   ACCT-MASTER.
026000
026100      *-----------------------------------------------------------
026200      * ZERO ONE BRANCH'S NEXT-SERIAL AND CREATED-COUNT ENTRY.
026300      *-----------------------------------------------------------
026400       400-ZERO-ONE-TABLE-ENTRY.
026500           MOVE ZERO TO BR-NEXT-SERIAL (WS-SUBSCRIPT).
026600           MOVE ZERO TO BR-CREATED-COUNT (WS-SUBSCRIPT).
026700
026800      *-----------------------------------------------------------
026900      * FORMAT AND DISPLAY ONE BRANCH'S CREATED-COUNT LINE.
027000      *-----------------------------------------------------------
027100       400-DISPLAY-ONE-BRANCH-COUNT.
027200           COMPUTE WM-BRANCH-ID = WS-SUBSCRIPT - 1.
027300           MOVE BR-CREATED-COUNT (WS-SUBSCRIPT)
027400                                   TO WM-CREATED-COUNT.
027500           DISPLAY WS-BRANCH-MESSAGE.
027600           IF  LOAD-DIAG-ON
027700               DISPLAY "ACCTINIT - MESSAGE DUMP: " WM-FLAT-BYTES
027800           END-IF.
