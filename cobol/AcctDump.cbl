000100      ************************************************************
000200      * ACCTDUMP - ACCOUNT MASTER DUMP LISTING
000300      ************************************************************
000400      * OPTIONAL END-OF-RUN INSPECTION LISTING OF THE ACCOUNT
000500      * MASTER, ONE LINE PER ACCOUNT, IN ASCENDING ACCOUNT NUMBER
000600      * ORDER (BRANCH THEN PER-BRANCH SERIAL), WITH A PAGE BREAK
000700      * EVERY 10 LINES AND A TRAILING RECORD COUNT.  RUN ANY TIME
000800      * AFTER TRANSPROC TO CONFIRM THE MASTER AGREES WITH THE
000900      * TRANSACTION LOG.
001000      ************************************************************
001100       IDENTIFICATION              DIVISION.
001200      *-----------------------------------------------------------
001300       PROGRAM-ID.                 ACCTDUMP.
001400       AUTHOR.                     R B CHOUDHURY.
001500       INSTALLATION.               GUWAHATI NATIONAL BANK - MIS.
001600       DATE-WRITTEN.               MAY 09, 1988.
001700       DATE-COMPILED.
001800       SECURITY.                   BANK INTERNAL USE ONLY.
001900      ************************************************************
002000      * CHANGE LOG
002100      *-----------------------------------------------------------
002200      *  05/09/88 RBC REQ 8805-03 ORIGINAL PROGRAM - BRANCH
002300      *                           SUPERVISORS WANT A PRINTED COPY
002400      *                           OF THE MASTER AFTER EACH RUN OF
002500      *                           TRANSPROC.
002600      *  02/11/90 RBC REQ 9002-09 CLOSED ACCOUNTS NOW PRINT WITH A
002700      *                           'D' FLAG INSTEAD OF BEING LEFT
002800      *                           OFF THE LISTING, PER AUDIT.
002900      *  12/01/98 PLM REQ 9812-66 Y2K - HEADING DATE NOW PRINTS
003000      *                           CCYYMMDD.
003100      *  09/19/07 DNG REQ 0709-14 ADDED FINAL RECORD COUNT LINE -
003200      *                           BRANCH SUPERVISORS WERE COUNTING
003300      *                           PAGES BY HAND TO RECONCILE.
003400      *  08/06/26 SKB REQ 2608-03 ADDED A PAGE COUNT TO THE
003500      *                           OPERATIONS LOG SO THE PRINT ROOM
003600      *                           CAN CONFIRM THE JOB CAME OUT
003700      *                           COMPLETE.
003800      ************************************************************
003900       ENVIRONMENT                 DIVISION.
004000      *-----------------------------------------------------------
004100       CONFIGURATION               SECTION.
004200       SOURCE-COMPUTER.            GNB-3090.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           UPSI-0 ON STATUS IS DUMP-DIAG-ON.
004600      *-----------------------------------------------------------
004700       INPUT-OUTPUT                SECTION.
004800       FILE-CONTROL.
004900           SELECT  ACCT-MASTER
005000                   ASSIGN TO ACCTMSTR
005100                   ORGANIZATION IS INDEXED
005200                   ACCESS MODE IS SEQUENTIAL
005300                   RECORD KEY IS ACCT-NUMBER
005400                   FILE STATUS IS ACCT-FILE-STAT.
005500
005600           SELECT  DUMP-REPORT-OUT
005700                   ASSIGN TO DUMPRPT
005800                   ORGANIZATION IS LINE SEQUENTIAL.
005900
006000      ************************************************************
006100       DATA                        DIVISION.
006200      *-----------------------------------------------------------
006300       FILE                        SECTION.
006400       FD  ACCT-MASTER
006500           RECORD CONTAINS 60 CHARACTERS
006600           DATA RECORD IS ACCOUNT-RECORD.
006700       COPY "C:\Copybooks\AcctRecord.cpy".
006800
006900       FD  DUMP-REPORT-OUT
007000           RECORD CONTAINS 60 CHARACTERS
007100           DATA RECORD IS DUMP-LINE-OUT.
007200       01  DUMP-LINE-OUT               PIC X(60).
007300      *-----------------------------------------------------------
007400       WORKING-STORAGE             SECTION.
007500      *-----------------------------------------------------------
007600      *    COUNTS PAGES THROWN SO THE OPERATOR CAN CONFIRM THE
007700      *    PRINTOUT IS COMPLETE BEFORE IT LEAVES THE PRINT ROOM.
007800       77  WS-PAGE-NUMBER              PIC 9(03) COMP VALUE ZERO.
007900
008000      *-----------------------------------------------------------
008100      *    TITLE LINE FOR THE TOP OF EACH PAGE OF THE LISTING.
008200       01  DUMP-TITLE.
008300           05  FILLER              PIC X(09) VALUE SPACES.
008400           05  FILLER              PIC X(28)
008500                   VALUE "ACCOUNT MASTER DUMP FOR (".
008600           05  DSP-DATE.
008700               10  DSP-CCYY        PIC 9(04).
008800               10  FILLER          PIC X(01) VALUE "/".
008900               10  DSP-MM          PIC 9(02).
009000               10  FILLER          PIC X(01) VALUE "/".
009100               10  DSP-DD          PIC 9(02).
009200           05  FILLER              PIC X(01) VALUE ")".
009300           05  FILLER              PIC X(12) VALUE SPACES.
009400
009500      *    COLUMN HEADER LINE.
009600       01  DUMP-HEADER.
009700           05  FILLER              PIC X(01) VALUE SPACES.
009800           05  FILLER              PIC X(12) VALUE "ACCT NUMBER".
009900           05  FILLER              PIC X(03) VALUE "BR".
010000           05  FILLER              PIC X(16) VALUE "BALANCE".
010100           05  FILLER              PIC X(08) VALUE "STATUS".
010200           05  FILLER              PIC X(20) VALUE SPACES.
010300
010400      *    ONE DETAIL LINE PER ACCOUNT MASTER RECORD.
010500       01  DUMP-DETAIL.
010600           05  FILLER              PIC X(01) VALUE SPACES.
010700           05  ACCT-NUMBER-O       PIC 9(10).
010800           05  FILLER              PIC X(02) VALUE SPACES.
010900           05  ACCT-BRANCH-O       PIC 9(01).
011000           05  FILLER              PIC X(04) VALUE SPACES.
011100           05  ACCT-BALANCE-O      PIC -(7).99.
011200           05  FILLER              PIC X(03) VALUE SPACES.
011300           05  ACCT-STATUS-O       PIC X(01).
011400           05  FILLER              PIC X(28) VALUE SPACES.
011500
011600      *    FLAT-BYTE VIEW OF THE DETAIL LINE - OPERATOR CAN SET
011700      *    UPSI-0 ON AT THE JCL STEP TO DUMP EACH LINE'S RAW BYTES
011800      *    WHEN A COLUMN LOOKS MISALIGNED ON THE PRINTED LISTING.
011900       01  DUMP-DETAIL-R REDEFINES DUMP-DETAIL.
012000           05  DD-FLAT-BYTES       PIC X(60).
012100
012200      *    TRAILING RECORD-COUNT LINE.
012300       01  DUMP-FOOTER.
012400           05  FILLER              PIC X(02) VALUE SPACES.
012500           05  FILLER              PIC X(20) VALUE
012600                                   "ACCOUNTS LISTED =".
012700           05  FOOTER-COUNT-O      PIC ZZZ,ZZ9.
012800           05  FILLER              PIC X(31) VALUE SPACES.
012900
013000       01  SWITCHES-AND-COUNTERS.
013100           05  ACCT-EOF-SW         PIC X(01) VALUE "N".
013200               88  ACCT-EOF                VALUE "Y".
013300           05  LINE-CNT            PIC 9(02) COMP.
013400           05  RECORD-CNT          PIC 9(07) COMP.
013500           05  FILLER              PIC X(01).
013600
013700      *    ALTERNATE REDEFINES OF THE CURRENT-DATE GROUP - HEADING
013800      *    IS BUILT FROM THE CCYY/MM/DD PIECES BELOW RATHER THAN A
013900      *    STRAIGHT NUMERIC MOVE.
014000       01  CURRENT-DATE               PIC 9(08).
014100       01  CURRENT-DATE-R REDEFINES CURRENT-DATE.
014200           05  CUR-CCYY            PIC 9(04).
014300           05  CUR-MM              PIC 9(02).
014400           05  CUR-DD              PIC 9(02).
014500
014600       01  ACCT-FILE-STAT              PIC X(02).
014700
014800      ************************************************************
014900       PROCEDURE                   DIVISION.
015000      *-----------------------------------------------------------
015100      * MAIN PROCEDURE
015200      *-----------------------------------------------------------
015300       100-PRINT-DUMP-REPORT.
015400           PERFORM 200-INITIATE-DUMP-REPORT.
015500           PERFORM 200-PRINT-ONE-DUMP-LINE UNTIL ACCT-EOF.
015600           PERFORM 200-TERMINATE-DUMP-REPORT.
015700
015800           STOP RUN.
015900
016000      ************************************************************
016100      * OPEN FILES, INITIALIZE COUNTERS, PRINT THE TITLE AND
016200      * COLUMN HEADER, AND READ THE FIRST MASTER RECORD.
016300      *-----------------------------------------------------------
016400       200-INITIATE-DUMP-REPORT.
016500           PERFORM 300-OPEN-DUMP-FILES.
016600           PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016700           PERFORM 300-PRINT-REPORT-TITLE.
016800           PERFORM 300-PRINT-REPORT-HEADER.
016900           PERFORM 300-READ-ACCT-MASTER.
017000
017100      *-----------------------------------------------------------
017200      * PRINT ONE DETAIL LINE, SKIPPING THE PAGE FIRST WHEN THE
017300      * CURRENT PAGE ALREADY HOLDS 10 LINES.
017400      *-----------------------------------------------------------
017500       200-PRINT-ONE-DUMP-LINE.
017600           IF  LINE-CNT > 10
017700               PERFORM 300-DUMP-REPORT-PAGESKIP
017800           END-IF.
017900           PERFORM 300-PRINT-DUMP-DETAIL.
018000           PERFORM 300-READ-ACCT-MASTER.
018100
018200      *-----------------------------------------------------------
018300      * PRINT THE TRAILING COUNT LINE AND CLOSE THE FILES.
018400      *-----------------------------------------------------------
018500       200-TERMINATE-DUMP-REPORT.
018600           PERFORM 300-PRINT-DUMP-REPORT-FOOTER.
018700           PERFORM 300-CLOSE-DUMP-FILES.
018800           DISPLAY "ACCTDUMP - PAGES PRINTED: " WS-PAGE-NUMBER.
018900
019000      ************************************************************
019100       300-OPEN-DUMP-FILES.
019200           OPEN    INPUT   ACCT-MASTER
019300                   OUTPUT  DUMP-REPORT-OUT.
019400
019500      *-----------------------------------------------------------
019600       300-INITIALIZE-SWITCHES-AND-COUNTERS.
019700           INITIALIZE SWITCHES-AND-COUNTERS.
019800
019900      *-----------------------------------------------------------
020000      * READ THE MASTER IN KEY SEQUENCE (ASCENDING ACCOUNT
020100      * NUMBER = BRANCH THEN SERIAL).  AT END SET THE EOF SWITCH.
020200      *-----------------------------------------------------------
020300       300-READ-ACCT-MASTER.
020400           READ    ACCT-MASTER
020500                   AT END      SET ACCT-EOF TO TRUE
020600                   NOT AT END  ADD 1 TO RECORD-CNT
020700                               ADD 1 TO LINE-CNT.
020800
020900      *-----------------------------------------------------------
021000      * BUILD AND PRINT THE TITLE LINE FROM TODAY'S DATE.
021100      *-----------------------------------------------------------
021200       300-PRINT-REPORT-TITLE.
021300           ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
021400           MOVE    CUR-CCYY            TO  DSP-CCYY.
021500           MOVE    CUR-MM              TO  DSP-MM.
021600           MOVE    CUR-DD              TO  DSP-DD.
021700           WRITE   DUMP-LINE-OUT       FROM    DUMP-TITLE
021800                   AFTER ADVANCING C01.
021900           ADD     1                   TO  WS-PAGE-NUMBER.
022000
022100      *-----------------------------------------------------------
022200       300-PRINT-REPORT-HEADER.
022300           WRITE   DUMP-LINE-OUT       FROM    DUMP-HEADER
022400                   AFTER ADVANCING 2   LINES.
022500           MOVE    SPACES              TO  DUMP-LINE-OUT.
022600           WRITE   DUMP-LINE-OUT.
022700
022800      *-----------------------------------------------------------
022900      * SKIP TO A NEW PAGE AND RE-PRINT THE COLUMN HEADER.
023000      *-----------------------------------------------------------
023100       300-DUMP-REPORT-PAGESKIP.
023200           MOVE    SPACES              TO  DUMP-LINE-OUT.
023300           WRITE   DUMP-LINE-OUT       AFTER ADVANCING PAGE.
023400           PERFORM 300-PRINT-REPORT-HEADER.
023500           MOVE    ZEROS               TO  LINE-CNT.
023600           ADD     1                   TO  WS-PAGE-NUMBER.
023700
023800      *-----------------------------------------------------------
023900      * MOVE THE MASTER RECORD FIELDS TO THE DETAIL LINE AND
024000      * WRITE IT.
024100      *-----------------------------------------------------------
024200       300-PRINT-DUMP-DETAIL.
024300           MOVE    ACCT-NUMBER         TO  ACCT-NUMBER-O.
024400           MOVE    ACCT-BRANCH-ID      TO  ACCT-BRANCH-O.
024500           MOVE    ACCT-BALANCE        TO  ACCT-BALANCE-O.
024600           MOVE    ACCT-STATUS         TO  ACCT-STATUS-O.
024700           WRITE   DUMP-LINE-OUT       FROM    DUMP-DETAIL.
024800           IF  DUMP-DIAG-ON
024900               DISPLAY "ACCTDUMP - LINE DUMP: " DD-FLAT-BYTES
025000           END-IF.
025100
025200      *-----------------------------------------------------------
025300       300-PRINT-DUMP-REPORT-FOOTER.
025400           MOVE    RECORD-CNT          TO  FOOTER-COUNT-O.
025500           WRITE   DUMP-LINE-OUT       FROM    DUMP-FOOTER
025600                   AFTER ADVANCING 2   LINES.
025700
025800      *-----------------------------------------------------------
025900       300-CLOSE-DUMP-FILES.
026000           CLOSE   ACCT-MASTER
026100                   DUMP-REPORT-OUT.
