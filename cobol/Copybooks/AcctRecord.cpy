000100      ************************************************************
000200      * ACCTRECORD.CPY
000300      * ACCOUNT MASTER RECORD LAYOUT - GUWAHATI NATIONAL BANK
000400      *
000500      * ONE RECORD PER OPEN OR CLOSED CUSTOMER ACCOUNT.  THE
000600      * MASTER IS AN INDEXED (ISAM) FILE KEYED ON ACCT-NUMBER.
000700      * THE FIRST DIGIT OF ACCT-NUMBER IS THE OWNING BRANCH (0-9);
000800      * THE OTHER NINE DIGITS ARE A SERIAL ASSIGNED IN CREATION
000900      * ORDER WITHIN THE BRANCH AND NEVER RE-USED, EVEN AFTER A
001000      * CLOSURE.
001100      *-----------------------------------------------------------
001200      * CHANGE LOG
001300      *-----------------------------------------------------------
001400      *  03/09/88 RBC REQ 8803-11 ORIGINAL LAYOUT, HQ PILOT BRANCH
001500      *                           ONLY.
001600      *  11/02/89 RBC REQ 8911-04 ADDED ACCT-STATUS BYTE, 88-LEVEL
001700      *                           ACTIVE/CLOSED SO A CLOSURE NO
001800      *                           LONGER PHYSICALLY DELETES THE
001900      *                           MASTER RECORD.
002000      *  06/18/91 TKS REQ 9106-22 EXPANDED TO ALL TEN BRANCHES.
002100      *                           ADDED ACCT-BRANCH-ID/ACCT-SERIAL
002200      *                           REDEFINES OF ACCT-NUMBER SO THE
002300      *                           SERIAL CAN BE BUMPED WITHOUT AN
002400      *                           UNSTRING OF THE KEY.
002500      *  02/27/93 TKS REQ 9302-07 ADDED MAINTENANCE TRAIL FIELDS -
002600      *                           OPEN DATE, LAST TRANSACTION CODE
002700      *                           AND DATE - FOR AUDIT.
002800      *  09/14/95 PLM REQ 9509-19 RESERVED FILLER EXPANDED FOR
002900      *                           ANTICIPATED INTEREST-BEARING
003000      *                           ACCOUNT FIELDS (NOT YET USED).
003100      *  12/01/98 PLM REQ 9812-66 Y2K - ACCT-OPEN-DATE AND
003200      *                           ACCT-LAST-TRAN-DATE WIDENED FROM
003300      *                           YYMMDD TO CCYYMMDD.  ADDED THE
003400      *                           ACCT-OPEN-DATE-CC REDEFINES FOR
003500      *                           CENTURY-AWARE REPORT EDITING.
003600      *  04/05/03 DNG REQ 0304-02 DROPPED UNUSED INTEREST-RATE
003700      *                           PLACEHOLDER FROM RESERVED BLOCK
003800      *                           AFTER AUDIT FINDING.
003900      *  07/30/11 DNG REQ 1107-41 RECORD WIDTH DOCUMENTED, PADDED
004000      *                           TO 60 BYTES FLAT FOR THE NEW
004100      *                           TAPE-TO-DISK CONVERSION JOB.
004200      *-----------------------------------------------------------
004300       01  ACCOUNT-RECORD.
004400      *    FULL 10-DIGIT ACCOUNT NUMBER - THE RECORD KEY.
004500           05  ACCT-NUMBER             PIC 9(10).
004600           05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
004700               10  ACCT-BRANCH-ID      PIC 9(01).
004800               10  ACCT-SERIAL         PIC 9(09).
004900      *    CURRENT BALANCE, SIGNED, TWO DECIMAL PLACES.
005000           05  ACCT-BALANCE            PIC S9(7)V99.
005100      *    'A' ACTIVE, 'D' DELETED/CLOSED.  A CLOSED ACCOUNT IS
005200      *    TREATED AS NOT FOUND BY EVERY BUSINESS OPERATION.
005300           05  ACCT-STATUS             PIC X(01).
005400               88  ACCT-ACTIVE                  VALUE "A".
005500               88  ACCT-DELETED                 VALUE "D".
005600      *    MAINTENANCE TRAIL - NOT USED BY ANY VALIDATION RULE,
005700      *    KEPT FOR AUDIT AND RECONCILEMENT ONLY.
005800           05  ACCT-OPEN-DATE          PIC 9(08).
005900           05  ACCT-OPEN-DATE-CC REDEFINES ACCT-OPEN-DATE.
006000               10  ACCT-OPEN-CCYY      PIC 9(04).
006100               10  ACCT-OPEN-MM        PIC 9(02).
006200               10  ACCT-OPEN-DD        PIC 9(02).
006300           05  ACCT-LAST-TRAN-CODE     PIC X(02).
006400           05  ACCT-LAST-TRAN-DATE     PIC 9(08).
006500      *    RESERVED FOR FUTURE USE - SEE REQ 9509-19, DO NOT
006600      *    REMOVE.
006700           05  FILLER                  PIC X(22).
