000100      ************************************************************
000200      * COMPUTEMETRICS - CONTROL-TOTALS PERCENTAGE SUBPROGRAM
000300      ************************************************************
000400      * CALLED BY TRANSPROC (AND BY THE MONTH-END RECONCILEMENT
000500      * JOB) TO TURN RAW TRANSACTION COUNTS INTO THE SUCCESSFUL
000600      * COUNT AND THE TWO ROUNDED PERCENTAGES PRINTED ON THE
000700      * METRICS REPORT.  KEPT AS ONE SMALL SUBPROGRAM SO THE
000800      * ROUNDING RULE IS NOT COPIED INTO EVERY CALLING JOB.
000900      ************************************************************
001000       IDENTIFICATION              DIVISION.
001100      *-----------------------------------------------------------
001200       PROGRAM-ID.                 COMPUTEMETRICS.
001300       AUTHOR.                     R B CHOUDHURY.
001400       INSTALLATION.               GUWAHATI NATIONAL BANK - MIS.
001500       DATE-WRITTEN.               JUNE 1, 1988.
001600       DATE-COMPILED.
001700       SECURITY.                   BANK INTERNAL USE ONLY.
001800      ************************************************************
001900      * CHANGE LOG
002000      *-----------------------------------------------------------
002100      *  06/01/88 RBC REQ 8806-05 ORIGINAL PROGRAM - ROUNDS RAW
002200      *                           COUNTS INTO A PERCENTAGE PAIR
002300      *                           FOR THE OLD TELLER PRODUCTIVITY
002400      *                           REPORT (SINCE RETIRED).
002500      *  12/01/98 PLM REQ 9812-66 Y2K REVIEW - NO DATE FIELDS IN
002600      *                           THIS PROGRAM, NO CHANGE NEEDED.
002700      *  07/30/11 DNG REQ 1107-41 ADOPTED BY TRANSPROC AS ITS
002800      *                           METRICS PERCENTAGE CALL SO THE
002900      *                           MONTH-END RECONCILEMENT RUN CAN
003000      *                           SHARE THE SAME ROUNDING RULE.
003100      *                           PARAMETER AREA RENAMED FOR THAT
003200      *                           JOB.
003300      *  03/14/13 DNG REQ 1303-08 ZERO-TOTAL GUARD ADDED AFTER A
003400      *                           DIVIDE-BY-ZERO ABEND ON AN EMPTY
003500      *                           TRANSACTION FILE.
003600      *  08/06/26 SKB REQ 2608-03 DIAGNOSTIC DUMP NOW ALSO SHOWS
003700      *                           THE CALL NUMBER SINCE LOAD, TO
003800      *                           TELL REPEAT CALLS APART IN THE
003900      *                           SYSOUT WHEN CHASING A PROBLEM.
004000      ************************************************************
004100       ENVIRONMENT                 DIVISION.
004200      *-----------------------------------------------------------
004300       CONFIGURATION               SECTION.
004400       SOURCE-COMPUTER.            GNB-3090.
004500       SPECIAL-NAMES.
004600           UPSI-0 ON STATUS IS METRICS-DIAG-ON.
004700      ************************************************************
004800       DATA                        DIVISION.
004900      *-----------------------------------------------------------
005000       WORKING-STORAGE             SECTION.
005100       01  WS-HUNDRED                  PIC 9(03) COMP VALUE 100.
005200
005300      *    COUNTS CALLS SINCE LOAD - WORKING-STORAGE IS NOT RE-
005400      *    INITIALIZED BETWEEN CALLS WITHIN THE SAME RUN, SO THIS
005500      *    SURVIVES FOR THE DIAGNOSTIC DUMP BELOW.
005600       77  WS-CALL-COUNT               PIC 9(04) COMP VALUE ZERO.
005700
005800       LINKAGE                     SECTION.
005900      *-----------------------------------------------------------
006000       01  LINK-PARAMETERS.
006100           05  LS-TOTAL-TRANS          PIC 9(09) COMP.
006200           05  LS-UNSUCCESSFUL-TRANS   PIC 9(09) COMP.
006300           05  LS-SUCCESSFUL-TRANS     PIC 9(09) COMP.
006400           05  LS-SUCCESS-PCT          PIC 9(03)V9(02).
006500           05  LS-FAIL-PCT             PIC 9(03)V9(02).
006600           05  FILLER                  PIC X(01).
006700
006800      *    ALTERNATE WHOLE/FRACTION VIEWS - USED BY THE MONTH-END
006900      *    RECONCILEMENT JOB'S OLDER PRINT ROUTINE, WHICH EDITS
007000      *    THE TWO PIECES OF A PERCENTAGE SEPARATELY.
007100       01  LS-SUCCESS-PCT-R REDEFINES LS-SUCCESS-PCT.
007200           05  LS-SUCCESS-PCT-WHOLE    PIC 9(03).
007300           05  LS-SUCCESS-PCT-FRAC     PIC 9(02).
007400       01  LS-FAIL-PCT-R REDEFINES LS-FAIL-PCT.
007500           05  LS-FAIL-PCT-WHOLE       PIC 9(03).
007600           05  LS-FAIL-PCT-FRAC        PIC 9(02).
007700
007800      *    FLAT BYTE VIEW OF THE WHOLE PARAMETER AREA, USED ONLY
007900      *    BY THE DIAGNOSTIC DISPLAY BELOW WHEN UPSI-0 IS ON.
008000       01  LINK-PARAMETERS-R REDEFINES LINK-PARAMETERS.
008100           05  LP-FLAT-BYTES           PIC X(23).
008200
008300      ************************************************************
008400       PROCEDURE                   DIVISION    USING
008500                                    LINK-PARAMETERS.
008600      *-----------------------------------------------------------
008700      * MAIN PROCEDURE
008800      *-----------------------------------------------------------
008900       100-COMPUTE-METRICS.
009000           ADD 1 TO WS-CALL-COUNT.
009100           PERFORM 200-COMPUTE-SUCCESSFUL-COUNT.
009200           PERFORM 200-COMPUTE-PERCENTAGES.
009300           IF  METRICS-DIAG-ON
009400               PERFORM 200-DISPLAY-DIAGNOSTIC-DUMP
009500           END-IF.
009600
009700           EXIT    PROGRAM.
009800
009900      *-----------------------------------------------------------
010000       200-COMPUTE-SUCCESSFUL-COUNT.
010100           SUBTRACT LS-UNSUCCESSFUL-TRANS FROM LS-TOTAL-TRANS
010200                   GIVING LS-SUCCESSFUL-TRANS.
010300
010400      *-----------------------------------------------------------
010500      * IF THE RUN PROCESSED NO TRANSACTIONS AT ALL, BOTH
010600      * PERCENTAGES ARE REPORTED AS 0.00 RATHER THAN DIVIDING BY
010700      * ZERO.
010800      *-----------------------------------------------------------
010900       200-COMPUTE-PERCENTAGES.
011000           IF  LS-TOTAL-TRANS = ZERO
011100               MOVE ZERO TO LS-SUCCESS-PCT LS-FAIL-PCT
011200           ELSE
011300               COMPUTE LS-SUCCESS-PCT ROUNDED =
011400                       (LS-SUCCESSFUL-TRANS * WS-HUNDRED)
011500                       / LS-TOTAL-TRANS
011600               COMPUTE LS-FAIL-PCT ROUNDED =
011700                       (LS-UNSUCCESSFUL-TRANS * WS-HUNDRED)
011800                       / LS-TOTAL-TRANS
011900           END-IF.
012000
012100      *-----------------------------------------------------------
012200      * OPERATOR CAN SET UPSI-0 ON AT THE JCL STEP TO DUMP THE
012300      * RAW PARAMETER BYTES WHEN CHASING A REPORT DISCREPANCY.
012400      *-----------------------------------------------------------
012500       200-DISPLAY-DIAGNOSTIC-DUMP.
012600           DISPLAY "COMPUTEMETRICS - CALL NUMBER: " WS-CALL-COUNT.
012700           DISPLAY "COMPUTEMETRICS - PARAMETER DUMP: "
012800                   LP-FLAT-BYTES.
